000100*=================================================================
000200*  PROGRAM:     VALIDATE-CREDIT-CARDS
000300*  SYSTEM:      ACCOUNTS PAYABLE - VENDOR NUMBERING PLAN VALIDN
000400*=================================================================
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    VALIDATE-CREDIT-CARDS.
000700 AUTHOR.        L. FORTUNATO.
000800 INSTALLATION.  CONTINENTAL PROCESSING SERVICES - DATA CENTER.
000900 DATE-WRITTEN.  03/14/1985.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001200*-----------------------------------------------------------------
001300*  CHANGE LOG
001400*-----------------------------------------------------------------
001500*   03/14/85  LF   ORIGINAL CODING - REPLACES THE MANUAL VENDOR-
001600*   03/14/85  LF   RANGE LOOKUP SHEET THE A/P CLERKS USED TO CHECK
001700*   03/14/85  LF   VOUCHER BACKUP CARD NUMBERS BY HAND.
001800*   04/02/85  LF   ADDED JCB AND ENROUTE RANGES PER BANKCARD ASSN.
001900*   04/02/85  LF   NUMBERING BULLETIN 85-02.
002000*   09/19/86  LF   CORRECTED DINERS RANGE (WAS MISSING 38-PREFIX).
002100*   01/08/87  RTW  ADDED FAILED-CHECKSUM SUBTOTAL TO SUMMARY PER
002200*   01/08/87  RTW  J. HALVORSEN REQUEST - AUDIT WANTED A REASON
002300*   01/08/87  RTW  BREAKDOWN, NOT JUST A VALID/INVALID COUNT.
002400*   06/30/88  LF   TABLE-DRIVEN REWRITE OF MATCH-VENDOR-CODE - OLD
002500*   06/30/88  LF   VERSION WAS A WALL OF NESTED IFS, HARD TO READ
002600*   11/14/90  RTW  ADDED LAST-HIT-INDEX CACHE, CPU CHARGES ON THE
002700*   11/14/90  RTW  NIGHTLY RUN WERE GETTING NOTICED UPSTAIRS.
002800*   02/27/92  JMH  16-DIGIT MASTERCARD/VISA/JCB RANGES ADDED - NEW
002900*   02/27/92  JMH  CARD STOCK CAME IN WITH LONGER NUMBERS.
003000*   08/05/94  JMH  DISCOVER RANGE ADDED (6011 PREFIX).
003100*   03/11/98  RTW  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS, NO
003200*   03/11/98  RTW  WINDOWING NEEDED, SIGNED OFF BY DATA CENTER.
003300*   07/22/99  JMH  CONFIRMED CLEAN ON Y2K RE-TEST, NO CHANGES.
003400*   05/16/01  RTW  ADDED UPSI-0 SWITCH FOR THE ERROR-REASON DETAIL
003500*   05/16/01  RTW  BREAKDOWN - OPERATIONS WANTED IT OFF BY DEFAULT
003600*   09/03/03  CJP  DROPPED THE DUMMY-CARD TEST DECK FROM PROD
003700*   09/03/03  CJP  JCL, KEPT THE DUMMY VENDOR-TABLE ROW FOR NOW.
003800*   01/17/07  CJP  MINOR - TIGHTENED SUMMARY HEADING SPACING
003900*   03/30/09  DCP  RENAMED ALL WORKING-STORAGE TO THE SHOP'S
004000*   03/30/09  DCP  STANDARD W- PREFIX (WAS WS-, LEFT OVER FROM A
004100*   03/30/09  DCP  CONTRACTOR DRAFT).  BROKE THE JOB COUNTERS AND
004200*   03/30/09  DCP  SEVERAL PARAGRAPH-LOCAL SCRATCH FIELDS OUT TO
004300*   03/30/09  DCP  77-LEVEL ITEMS, AND PADDED CARD-IN/CARD-OUT
004400*   03/30/09  DCP  WITH A TRAILING FILLER.  NO CHANGE TO ANY
004500*   03/30/09  DCP  VALIDATION RULE.  REQUEST CCV-1142.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS DIGIT-1-THRU-9 IS "1" THRU "9"
005200     UPSI-0 ON STATUS IS DETAIL-BREAKDOWN-WANTED.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     COPY "SLCARDS.CBL".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "FDCARDS.CBL".
006300
006400 WORKING-STORAGE SECTION.
006500
006600     COPY "WSVENTAB.CBL".
006700     COPY "WSCCWORK.CBL".
006800
006900*     03/30/09 DCP - W-CARDIN-STATUS/W-CARDOUT-STATUS are one-
007000*     shot, no subordinate data, so they move to 77-level with
007100*     the rest of this program's scratch fields (CCV-1142).
007200
007300     77  W-CARDIN-STATUS            PIC X(02).
007400     77  W-CARDOUT-STATUS           PIC X(02).
007500
007600     01  W-END-OF-FILE              PIC X(01).
007700         88  END-OF-FILE                 VALUE "Y".
007800
007900*-----------------------------------------------------------------
008000*     End-of-job counters.  01/08/87 RTW split INVALID into the
008100*     four error-reason subtotals below it for the audit
008200*     breakdown.  03/30/09 DCP broke the group out to standalone
008300*     77-level counters, shop standard (CCV-1142) - none of the
008400*     paragraphs below ever moved or referenced the old W-JOB-
008500*     COUNTERS group as a whole, so the umbrella wasn't earning
008600*     its keep.
008700*-----------------------------------------------------------------
008800
008900     77  W-RECORDS-READ             PIC 9(07) COMP.
009000     77  W-COUNT-VALID              PIC 9(07) COMP.
009100     77  W-COUNT-INVALID            PIC 9(07) COMP.
009200     77  W-COUNT-NOT-ENOUGH         PIC 9(07) COMP.
009300     77  W-COUNT-TOO-MANY           PIC 9(07) COMP.
009400     77  W-COUNT-UNKNOWN            PIC 9(07) COMP.
009500     77  W-COUNT-FAILED-CHKSUM      PIC 9(07) COMP.
009600*-----------------------------------------------------------------
009700
009800 PROCEDURE DIVISION.
009900
010000*    Top-level driver - open the files, prime the first record,
010100*    drive the per-card loop, print the summary, and close out.
010200*    Unchanged since the 06/30/88 rewrite.
010300
010400 2000-MAIN-PROCESS.
010500
010600     PERFORM 2100-INITIALIZE-JOB.
010700     PERFORM 2900-READ-NEXT-CARD.
010800
010900     PERFORM 2200-PROCESS-ONE-CARD
011000             THRU 2200-PROCESS-ONE-CARD-EXIT
011100             UNTIL END-OF-FILE.
011200
011300     PERFORM 9000-PRINT-SUMMARY.
011400     PERFORM 9900-TERMINATE-JOB.
011500
011600     STOP RUN.
011700*-----------------------------------------------------------------
011800*    Open both files and zero every switch and counter this job
011900*    uses.  W-LAST-HIT-INDEX lives in WSVENTAB.CBL but is this
012000*    job's state, not the table's, so it gets primed here too.
012100
012200 2100-INITIALIZE-JOB.
012300
012400     OPEN INPUT  CARD-IN.
012500     OPEN OUTPUT CARD-OUT.
012600
012700     MOVE "N" TO W-END-OF-FILE.
012800     MOVE 0   TO W-LAST-HIT-INDEX.
012900     MOVE 0   TO W-RECORDS-READ.
013000     MOVE 0   TO W-COUNT-VALID.
013100     MOVE 0   TO W-COUNT-INVALID.
013200     MOVE 0   TO W-COUNT-NOT-ENOUGH.
013300     MOVE 0   TO W-COUNT-TOO-MANY.
013400     MOVE 0   TO W-COUNT-UNKNOWN.
013500     MOVE 0   TO W-COUNT-FAILED-CHKSUM.
013600*-----------------------------------------------------------------
013700*    One pass per card: clean the raw text, classify it against
013800*    the numbering-plan tables, decide valid/invalid, build the
013900*    display-format number, write the result line, read the next
014000*    card.  The five PERFORMs below are COPY'd paragraphs living
014100*    in PLCCCLN/PLCCMCH/PLCCCHK/PLCCFMT - kept as separate copy
014200*    members per the shop's usual one-topic-per-copybook habit.
014300
014400 2200-PROCESS-ONE-CARD.
014500
014600     ADD 1 TO W-RECORDS-READ.
014700
014800     PERFORM 1100-CLEAN-CARD-NUMBER
014900             THRU 1100-CLEAN-CARD-NUMBER-EXIT.
015000     PERFORM 1200-MATCH-VENDOR-CODE
015100             THRU 1200-MATCH-VENDOR-CODE-EXIT.
015200     PERFORM 1220-LOOKUP-VENDOR-ENTRY
015300             THRU 1220-LOOKUP-VENDOR-ENTRY-EXIT.
015400     PERFORM 2300-DETERMINE-VALIDITY
015500             THRU 2300-DETERMINE-VALIDITY-EXIT.
015600     PERFORM 1500-BUILD-PRETTY-NUMBER
015700             THRU 1500-BUILD-PRETTY-NUMBER-EXIT.
015800
015900     PERFORM 2400-WRITE-RESULT-RECORD.
016000     PERFORM 2900-READ-NEXT-CARD.
016100
016200 2200-PROCESS-ONE-CARD-EXIT.
016300     EXIT.
016400*-----------------------------------------------------------------
016500*  04/02/85 LF - VALIDITY RULE: ERROR CODES NEVER VALID.  ENROUTE
016600*  HAS NO CHECK DIGIT SO IT IS VALID AS SOON AS IT MATCHES A RANGE
016700*  EVERYBODY ELSE MUST PASS THE LUHN CHECKSUM.
016800*-----------------------------------------------------------------
016900
017000 2300-DETERMINE-VALIDITY.
017100
017200     MOVE "N" TO OUT-IS-VALID.
017300
017400     IF VENDOR-CODE-IS-ERROR (VENDOR-IDX)
017500        PERFORM 2310-TALLY-ERROR-REASON
017600        GO TO 2300-DETERMINE-VALIDITY-EXIT.
017700
017800     IF NOT VENDOR-USES-CHECKDIGIT (VENDOR-IDX)
017900        MOVE "Y" TO OUT-IS-VALID
018000        ADD 1 TO W-COUNT-VALID
018100        GO TO 2300-DETERMINE-VALIDITY-EXIT.
018200
018300     PERFORM 1400-COMPUTE-LUHN-CHECKSUM
018400             THRU 1400-COMPUTE-LUHN-CHECKSUM-EXIT.
018500
018600     IF LUHN-CHECK-PASSED
018700        MOVE "Y" TO OUT-IS-VALID
018800        ADD 1 TO W-COUNT-VALID
018900     ELSE
019000        ADD 1 TO W-COUNT-INVALID
019100        ADD 1 TO W-COUNT-FAILED-CHKSUM.
019200
019300 2300-DETERMINE-VALIDITY-EXIT.
019400     EXIT.
019500*-----------------------------------------------------------------
019600*    Reached only for the three error vendor codes.  Sorts the
019700*    one INVALID into which of the three error subtotals gets
019800*    the credit, for the 01/08/87 audit breakdown.
019900
020000 2310-TALLY-ERROR-REASON.
020100
020200     ADD 1 TO W-COUNT-INVALID.
020300
020400     EVALUATE OUT-VENDOR-CODE
020500         WHEN "NOT-ENOUGH"
020600             ADD 1 TO W-COUNT-NOT-ENOUGH
020700         WHEN "TOO-MANY  "
020800             ADD 1 TO W-COUNT-TOO-MANY
020900         WHEN OTHER
021000             ADD 1 TO W-COUNT-UNKNOWN
021100     END-EVALUATE.
021200*-----------------------------------------------------------------
021300
021400 2400-WRITE-RESULT-RECORD.
021500
021600     WRITE CARD-RESULT-RECORD.
021700
021800     IF W-CARDOUT-STATUS NOT = "00"
021900        DISPLAY "VALIDATE-CREDIT-CARDS - WRITE ERROR, STATUS = "
022000                W-CARDOUT-STATUS.
022100*-----------------------------------------------------------------
022200
022300 2900-READ-NEXT-CARD.
022400
022500     READ CARD-IN
022600         AT END MOVE "Y" TO W-END-OF-FILE.
022700*-----------------------------------------------------------------
022800*  01/08/87 RTW - END-OF-JOB SUMMARY.  DETAIL BREAKDOWN ONLY
022900*  PRINTS WHEN THE OPERATOR SETS UPSI-0 ON IN THE JCL - OFF BY
023000*  DEFAULT PER OPERATIONS REQUEST 05/16/01.
023100*-----------------------------------------------------------------
023200
023300 9000-PRINT-SUMMARY.
023400
023500     DISPLAY " ".
023600     DISPLAY "VALIDATE-CREDIT-CARDS - END OF JOB SUMMARY".
023700     DISPLAY "  CARDS READ ..........: " W-RECORDS-READ.
023800     DISPLAY "  VALID CARDS ........: " W-COUNT-VALID.
023900     DISPLAY "  INVALID CARDS ......: " W-COUNT-INVALID.
024000
024100     IF DETAIL-BREAKDOWN-WANTED
024200        DISPLAY "    NOT ENOUGH DIGITS : " W-COUNT-NOT-ENOUGH
024300        DISPLAY "    TOO MANY DIGITS ..: " W-COUNT-TOO-MANY
024400        DISPLAY "    UNKNOWN VENDOR ...: " W-COUNT-UNKNOWN
024500        DISPLAY "    FAILED CHECKSUM .: " W-COUNT-FAILED-CHKSUM.
024600*-----------------------------------------------------------------
024700*    Close out.  The four COPY statements below pull in the
024800*    working paragraphs referenced by PERFORM above - the shop
024900*    keeps PROCEDURE DIVISION logic in small single-topic copy
025000*    members rather than one long program, same as the donor
025100*    deductibles-report job this system was built alongside.
025200
025300 9900-TERMINATE-JOB.
025400
025500     CLOSE CARD-IN.
025600     CLOSE CARD-OUT.
025700*-----------------------------------------------------------------
025800
025900     COPY "PLCCCLN.CBL".
026000     COPY "PLCCMCH.CBL".
026100     COPY "PLCCCHK.CBL".
026200     COPY "PLCCFMT.CBL".
026300*-----------------------------------------------------------------
