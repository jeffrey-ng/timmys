000100*WSVENTAB.CBL
000200*-----------------------------------------------------------------
000300*    WORKING-STORAGE for VALIDATE-CREDIT-CARDS. Two fixed
000400*    reference tables, loaded from literals at compile time - no
000500*    control file backs these, they are numbering-plan constants.
000600*-----------------------------------------------------------------
000700*    VENDOR-RANGE-TABLE - 14 entries, checked in the order shown
000800*    below, low/high inclusive.  Ranges do not overlap so scan
000900*    order is not significant to the result, but the order is
001000*    preserved from the numbering-plan document anyway.
001100*-----------------------------------------------------------------
001200
001300    01  VENDOR-RANGE-LOAD-AREA.
001400*          ----- 1 - VISA  (13-digit) -----
001500        05  FILLER            PIC X(16) VALUE "0004000000000000".
001600        05  FILLER            PIC X(16) VALUE "0004999999999999".
001700        05  FILLER            PIC X(10) VALUE "VISA      ".
001800*          ----- 2 - DINERS (14-digit) -----
001900        05  FILLER            PIC X(16) VALUE "0030000000000000".
002000        05  FILLER            PIC X(16) VALUE "0030599999999999".
002100        05  FILLER            PIC X(10) VALUE "DINERS    ".
002200*          ----- 3 - DINERS (14-digit) -----
002300        05  FILLER            PIC X(16) VALUE "0036000000000000".
002400        05  FILLER            PIC X(16) VALUE "0036999999999999".
002500        05  FILLER            PIC X(10) VALUE "DINERS    ".
002600*          ----- 4 - DINERS (14-digit) -----
002700        05  FILLER            PIC X(16) VALUE "0038000000000000".
002800        05  FILLER            PIC X(16) VALUE "0038999999999999".
002900        05  FILLER            PIC X(10) VALUE "DINERS    ".
003000*          ----- 5 - JCB (15-digit) -----
003100        05  FILLER            PIC X(16) VALUE "0180000000000000".
003200        05  FILLER            PIC X(16) VALUE "0180099999999999".
003300        05  FILLER            PIC X(10) VALUE "JCB       ".
003400*          ----- 6 - ENROUTE (15-digit) -----
003500        05  FILLER            PIC X(16) VALUE "0201400000000000".
003600        05  FILLER            PIC X(16) VALUE "0201499999999999".
003700        05  FILLER            PIC X(10) VALUE "ENROUTE   ".
003800*          ----- 7 - JCB (15-digit) -----
003900        05  FILLER            PIC X(16) VALUE "0213100000000000".
004000        05  FILLER            PIC X(16) VALUE "0213199999999999".
004100        05  FILLER            PIC X(10) VALUE "JCB       ".
004200*          ----- 8 - ENROUTE (15-digit) -----
004300        05  FILLER            PIC X(16) VALUE "0214900000000000".
004400        05  FILLER            PIC X(16) VALUE "0214999999999999".
004500        05  FILLER            PIC X(10) VALUE "ENROUTE   ".
004600*          ----- 9 - AMEX (15-digit) -----
004700        05  FILLER            PIC X(16) VALUE "0340000000000000".
004800        05  FILLER            PIC X(16) VALUE "0359999999999999".
004900        05  FILLER            PIC X(10) VALUE "AMEX      ".
005000*          ----- 10 - AMEX (15-digit) -----
005100        05  FILLER            PIC X(16) VALUE "0370000000000000".
005200        05  FILLER            PIC X(16) VALUE "0379999999999999".
005300        05  FILLER            PIC X(10) VALUE "AMEX      ".
005400*          ----- 11 - JCB (16-digit) -----
005500        05  FILLER            PIC X(16) VALUE "3000000000000000".
005600        05  FILLER            PIC X(16) VALUE "3999999999999999".
005700        05  FILLER            PIC X(10) VALUE "JCB       ".
005800*          ----- 12 - VISA (16-digit) -----
005900        05  FILLER            PIC X(16) VALUE "4000000000000000".
006000        05  FILLER            PIC X(16) VALUE "4999999999999999".
006100        05  FILLER            PIC X(10) VALUE "VISA      ".
006200*          ----- 13 - MASTERCARD (16-digit) -----
006300        05  FILLER            PIC X(16) VALUE "5100000000000000".
006400        05  FILLER            PIC X(16) VALUE "5599999999999999".
006500        05  FILLER            PIC X(10) VALUE "MASTERCARD".
006600*          ----- 14 - DISCOVER (16-digit) -----
006700        05  FILLER            PIC X(16) VALUE "6011000000000000".
006800        05  FILLER            PIC X(16) VALUE "6011999999999999".
006900        05  FILLER            PIC X(10) VALUE "DISCOVER  ".
007000
007100    01  VENDOR-RANGE-TABLE REDEFINES VENDOR-RANGE-LOAD-AREA.
007200*    RANGE-LOW/RANGE-HIGH are 16-digit so the 13-digit VISA row
007300*    above still compares correctly - numbering-plan document
007400*    shows 13-digit ranges left-justified, zero filled on the
007500*    right, same as every other row.
007600        05  VENDOR-RANGE-ENTRY OCCURS 14 TIMES
007700                                INDEXED BY RANGE-IDX.
007800            10  RANGE-LOW               PIC 9(16).
007900            10  RANGE-HIGH              PIC 9(16).
008000            10  RANGE-VENDOR-CODE       PIC X(10).
008100
008200*-----------------------------------------------------------------
008300*    VENDOR-TABLE - 11 entries, one per classification code.
008400*    DUMMY is carried forward from the numbering-plan document for
008500*    completeness only - MATCH-VENDOR-CODE never produces it.
008600*    VENDOR-NAME is capped at 20 bytes; the three error
008700*    descriptions are shortened to fit (the source document's
008800*    longer wording does not fit this field).
008900*-----------------------------------------------------------------
009000
009100    01  VENDOR-LOAD-AREA.
009200*        ----- error code: not enough digits to classify -----
009300        05  FILLER            PIC X(10) VALUE "NOT-ENOUGH".
009400        05  FILLER        PIC X(20) VALUE "Not Enough Digits".
009500        05  FILLER            PIC X(01) VALUE "N".
009600        05  FILLER            PIC X(01) VALUE "Y".
009700
009800*        ----- error code: too many digits to classify -----
009900        05  FILLER            PIC X(10) VALUE "TOO-MANY  ".
010000        05  FILLER            PIC X(20) VALUE "Too Many Digits".
010100        05  FILLER            PIC X(01) VALUE "N".
010200        05  FILLER            PIC X(01) VALUE "Y".
010300
010400*        ----- error code: no range table match -----
010500        05  FILLER            PIC X(10) VALUE "UNKNOWN   ".
010600        05  FILLER            PIC X(20) VALUE "Unknown Vendor".
010700        05  FILLER            PIC X(01) VALUE "N".
010800        05  FILLER            PIC X(01) VALUE "Y".
010900
011000*        ----- dead row, kept for document fidelity only -----
011100        05  FILLER            PIC X(10) VALUE "DUMMY     ".
011200        05  FILLER            PIC X(20) VALUE "dummy".
011300        05  FILLER            PIC X(01) VALUE "N".
011400        05  FILLER            PIC X(01) VALUE "Y".
011500
011600*        ----- American Express - uses a checkdigit -----
011700        05  FILLER            PIC X(10) VALUE "AMEX      ".
011800        05  FILLER            PIC X(20) VALUE "Amex".
011900        05  FILLER            PIC X(01) VALUE "Y".
012000        05  FILLER            PIC X(01) VALUE "N".
012100
012200*        ----- Diners Club / Carte Blanche - checkdigit -----
012300        05  FILLER            PIC X(10) VALUE "DINERS    ".
012400        05  FILLER    PIC X(20) VALUE "Diners/Carte Blanche".
012500        05  FILLER            PIC X(01) VALUE "Y".
012600        05  FILLER            PIC X(01) VALUE "N".
012700
012800*        ----- Discover - checkdigit -----
012900        05  FILLER            PIC X(10) VALUE "DISCOVER  ".
013000        05  FILLER            PIC X(20) VALUE "Discover".
013100        05  FILLER            PIC X(01) VALUE "Y".
013200        05  FILLER            PIC X(01) VALUE "N".
013300
013400*        ----- enRoute - no checkdigit, per source document -----
013500        05  FILLER            PIC X(10) VALUE "ENROUTE   ".
013600        05  FILLER            PIC X(20) VALUE "enRoute".
013700        05  FILLER            PIC X(01) VALUE "N".
013800        05  FILLER            PIC X(01) VALUE "N".
013900
014000*        ----- JCB - checkdigit -----
014100        05  FILLER            PIC X(10) VALUE "JCB       ".
014200        05  FILLER            PIC X(20) VALUE "JCB".
014300        05  FILLER            PIC X(01) VALUE "Y".
014400        05  FILLER            PIC X(01) VALUE "N".
014500
014600*        ----- MasterCard - checkdigit -----
014700        05  FILLER            PIC X(10) VALUE "MASTERCARD".
014800        05  FILLER            PIC X(20) VALUE "MasterCard".
014900        05  FILLER            PIC X(01) VALUE "Y".
015000        05  FILLER            PIC X(01) VALUE "N".
015100
015200*        ----- Visa - checkdigit -----
015300        05  FILLER            PIC X(10) VALUE "VISA      ".
015400        05  FILLER            PIC X(20) VALUE "Visa".
015500        05  FILLER            PIC X(01) VALUE "Y".
015600        05  FILLER            PIC X(01) VALUE "N".
015700
015800    01  VENDOR-TABLE REDEFINES VENDOR-LOAD-AREA.
015900        05  VENDOR-ENTRY OCCURS 11 TIMES INDEXED BY VENDOR-IDX.
016000            10  VENDOR-CODE             PIC X(10).
016100            10  VENDOR-NAME             PIC X(20).
016200            10  VENDOR-HAS-CHECKDIGIT   PIC X(01).
016300                88  VENDOR-USES-CHECKDIGIT     VALUE "Y".
016400            10  VENDOR-IS-ERROR         PIC X(01).
016500                88  VENDOR-CODE-IS-ERROR       VALUE "Y".
016600
016700*-----------------------------------------------------------------
016800*    Working fields used by the table-lookup paragraphs in
016900*    PLCCMCH.CBL.  W-LAST-HIT-INDEX is a one-shot scratch pointer,
017000*    not a table element, so 11/14/90 broke it out to its own
017100*    77-level entry same as the rest of this program's scratch
017200*    counters (request CCV-1142).  W-FOUND-RANGE/W-FOUND-VENDOR
017300*    stay at 01 because each carries an 88-level condition name.
017400*-----------------------------------------------------------------
017500
017600    77  W-LAST-HIT-INDEX           PIC 9(02) COMP.
017700    01  W-FOUND-RANGE              PIC X(01).
017800        88  RANGE-WAS-FOUND            VALUE "Y".
017900    01  W-FOUND-VENDOR             PIC X(01).
018000        88  VENDOR-WAS-FOUND           VALUE "Y".
