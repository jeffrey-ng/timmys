000100*FDCARDS.CBL
000200*-----------------------------------------------------------------
000300*    FD / record layouts for the credit-card-number validation
000400*    pass.  COPY'd into VALIDATE-CREDIT-CARDS.
000500*-----------------------------------------------------------------
000600*    CARD-INPUT-RECORD - raw candidate number as keyed, 20 bytes
000700*    of data content, may carry spaces, dashes or commas mixed in
000800*    with the digits.  Width of the data portion is fixed by the
000900*    calling job's card-image layout, do not widen CARD-NUMBER-
001000*    TEXT itself.  03/30/09 DCP added the trailing FILLER pad
001100*    below, shop standard for a record that otherwise runs wall-
001200*    to-wall data (request CCV-1142); it carries no meaning and
001300*    downstream jobs reading this file should ignore it.
001400*-----------------------------------------------------------------
001500
001600    FD  CARD-IN
001700        LABEL RECORDS ARE STANDARD.
001800
001900    01  CARD-INPUT-RECORD.
002000        05  CARD-NUMBER-TEXT           PIC X(20).
002100        05  FILLER                     PIC X(02).
002200
002300    01  CARD-NUMBER-CHARS REDEFINES CARD-INPUT-RECORD.
002400        05  CARD-NUMBER-CHAR           PIC X(01) OCCURS 20 TIMES.
002500        05  FILLER                     PIC X(02).
002600
002700*-----------------------------------------------------------------
002800*    CARD-RESULT-RECORD - one classification/validation result
002900*    line per CARD-INPUT-RECORD, same sequence as the input.
003000*    67 bytes of data: 16 + 10 + 20 + 1 + 20.  03/30/09 DCP added
003100*    the trailing FILLER pad below on the same request as the
003200*    CARD-IN pad above; total record length on disk is 69 bytes,
003300*    programs reading this file by field name are unaffected.
003400*-----------------------------------------------------------------
003500
003600    FD  CARD-OUT
003700        LABEL RECORDS ARE STANDARD.
003800
003900    01  CARD-RESULT-RECORD.
004000        05  OUT-CARD-NUMBER            PIC 9(16).
004100        05  OUT-VENDOR-CODE            PIC X(10).
004200        05  OUT-VENDOR-NAME            PIC X(20).
004300        05  OUT-IS-VALID               PIC X(01).
004400            88  OUT-CARD-IS-VALID          VALUE "Y".
004500            88  OUT-CARD-IS-NOT-VALID      VALUE "N".
004600        05  OUT-PRETTY-NUMBER          PIC X(20).
004700        05  FILLER                     PIC X(02).
004800
004900    01  OUT-CARD-NUMBER-X REDEFINES OUT-CARD-NUMBER PIC X(16).
