000100*WSCCWORK.CBL
000200*-----------------------------------------------------------------
000300*    Scratch WORKING-STORAGE shared by PLCCCLN.CBL, PLCCMCH.CBL,
000400*    PLCCCHK.CBL and PLCCFMT.CBL.  COPY'd into VALIDATE-CREDIT-
000500*    CARDS ahead of those four paragraph libraries.
000600*-----------------------------------------------------------------
000700*    03/30/09  DCP  BROKE THE ONE-SHOT SCRATCH FIELDS BELOW OUT TO
000800*    03/30/09  DCP  77-LEVEL ITEMS, SHOP STANDARD FOR A STANDALONE
000900*    03/30/09  DCP  FIELD WITH NO SUBORDINATE DATA.  ANYTHING THAT
001000*    03/30/09  DCP  CARRIES AN 88 OR A REDEFINES STAYS AT THE 01
001100*    03/30/09  DCP  LEVEL, SAME AS ALWAYS.  REQUEST CCV-1142.
001200*-----------------------------------------------------------------
001300*    Digit-scan fields (PLCCCLN.CBL)
001400*-----------------------------------------------------------------
001500*    W-SCAN-INDEX WALKS THE 20-BYTE CARD-NUMBER-TEXT FIELD ONE
001600*    BYTE AT A TIME.  W-DIGIT-CHAR HOLDS THE BYTE CURRENTLY BEING
001700*    LOOKED AT; W-DIGIT-VALUE IS THAT SAME BYTE SEEN AS A ONE-
001800*    DIGIT NUMBER SO PLCCCLN.CBL CAN ADD IT IN WITHOUT CALLING AN
001900*    INTRINSIC FUNCTION.
002000
002100    77  W-SCAN-INDEX               PIC 9(02) COMP.
002200    01  W-DIGIT-CHAR               PIC X(01).
002300    01  W-DIGIT-VALUE REDEFINES W-DIGIT-CHAR
002400                                    PIC 9(01).
002500
002600*-----------------------------------------------------------------
002700*    Luhn checksum fields (PLCCCHK.CBL)
002800*-----------------------------------------------------------------
002900*    W-LUHN-WORK-NUMBER IS A WORKING COPY OF THE CARD NUMBER,
003000*    EATEN ONE DIGIT AT A TIME AS THE CHECKSUM WALK PROGRESSES
003100*    LEFTWARD.  W-LUHN-CHECKSUM IS THE RUNNING MOD-10 TOTAL AND IS
003200*    THE ONLY FIELD IN THIS GROUP THAT CARRIES A VALUE ACROSS
003300*    SUBORDINATE PARAGRAPH CALLS.  EVERYTHING ELSE BELOW IS ONE-
003400*    SHOT SCRATCH FOR THE DIVIDE/DOUBLE STEPS - RESET ON EVERY
003500*    CALL TO 1400-COMPUTE-LUHN-CHECKSUM, NEVER CARRIED FORWARD.
003600
003700    77  W-LUHN-WORK-NUMBER         PIC 9(16).
003800    77  W-LUHN-CHECKSUM            PIC 9(04) COMP.
003900    77  W-LUHN-POSITION            PIC 9(02) COMP.
004000    77  W-LUHN-POS-REM             PIC 9(01) COMP.
004100    77  W-LUHN-DIGIT               PIC 9(01).
004200    77  W-LUHN-DOUBLED             PIC 9(02) COMP.
004300    77  W-LUHN-QUOTIENT            PIC 9(16) COMP.
004400    77  W-LUHN-REMAINDER           PIC 9(01).
004500    01  W-LUHN-PASSED              PIC X(01).
004600        88  LUHN-CHECK-PASSED           VALUE "Y".
004700
004800*-----------------------------------------------------------------
004900*    Pretty-print fields (PLCCFMT.CBL)
005000*-----------------------------------------------------------------
005100*    W-PRETTY-EDIT IS THE CARD NUMBER MOVED THROUGH A ZERO-
005200*    SUPPRESSED PICTURE SO THE COUNT OF LEADING SPACES TELLS US
005300*    HOW MANY SIGNIFICANT DIGITS IT ACTUALLY HAS (A SHORT VISA
005400*    NUMBER AND A LONG JCB NUMBER BOTH LIVE IN THE SAME 9(16)
005500*    FIELD, SO THIS IS HOW WE TELL THEM APART). W-PRETTY-DIGITS IS
005600*    THAT DIGIT STRING PULLED BACK OUT, LEFT-JUSTIFIED, READY FOR
005700*    THE STRING STATEMENTS IN PLCCFMT.CBL TO GROUP WITH SPACES.
005800
005900    77  W-PRETTY-EDIT              PIC Z(15)9.
006000    77  W-LEADING-SPACES           PIC 9(02) COMP.
006100    77  W-DIGIT-LENGTH             PIC 9(02) COMP.
006200    77  W-PRETTY-DIGITS            PIC X(20).
