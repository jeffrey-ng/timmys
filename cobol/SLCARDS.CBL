000100*SLCARDS.CBL
000200*-----------------------------------------------------------------
000300*    FILE-CONTROL entries for the credit-card-number validation
000400*    pass. COPY'd into VALIDATE-CREDIT-CARDS.
000500*-----------------------------------------------------------------
000600*    CARD-IN   - candidate card numbers, one per line, as
000700*    keyed/punched. CARD-OUT  - one classification/validation
000800*    result per CARD-IN record.
000900*-----------------------------------------------------------------
001000 
001100     SELECT CARD-IN
001200            ASSIGN TO CARDIN
001300            ORGANIZATION IS LINE SEQUENTIAL
001400            FILE STATUS IS W-CARDIN-STATUS.
001500 
001600     SELECT CARD-OUT
001700            ASSIGN TO CARDOUT
001800            ORGANIZATION IS LINE SEQUENTIAL
001900            FILE STATUS IS W-CARDOUT-STATUS.
