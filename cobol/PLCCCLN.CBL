000100*PLCCCLN.CBL
000200*-----------------------------------------------------------------
000300*    Clean-up of one raw CARD-NUMBER-TEXT field into a numeric
000400*    value. COPY'd into VALIDATE-CREDIT-CARDS.  Carries forward
000500*    the numbering-plan document's "digits 1-9 only" rule - a '0'
000600*    is junk to this scan, exactly the same as a blank, dash or
000700*    comma.  Do not "fix" this to accept zeros; downstream totals
000800*    were built against the existing behavior.
000900*    -  LF 1983
001000*-----------------------------------------------------------------
001100*    03/30/09  DCP  RENAMED SCRATCH FIELDS TO THE SHOP'S W- PREFIX
001200*    03/30/09  DCP  (CCV-1142).  NO CHANGE TO THE SCAN ITSELF.
001300*-----------------------------------------------------------------
001400
001500 1100-CLEAN-CARD-NUMBER.
001600*    Zero the output field and the scan index before walking the
001700*    20-byte input one character at a time.
001800
001900     MOVE ZERO               TO OUT-CARD-NUMBER.
002000     MOVE 0                  TO W-SCAN-INDEX.
002100
002200     PERFORM 1110-SCAN-ONE-CHARACTER
002300             VARYING W-SCAN-INDEX FROM 1 BY 1
002400             UNTIL W-SCAN-INDEX > 20.
002500
002600 1100-CLEAN-CARD-NUMBER-EXIT.
002700     EXIT.
002800
002900*-----------------------------------------------------------------
003000*    Look at one byte of the raw card image.  A junk byte (blank,
003100*    dash, comma, or the digit '0' - see the header note above)
003200*    is simply skipped; a '1' through '9' is shifted into
003300*    OUT-CARD-NUMBER the same way you would build up a number by
003400*    hand, one digit at a time, times ten plus the next digit.
003500*-----------------------------------------------------------------
003600
003700 1110-SCAN-ONE-CHARACTER.
003800
003900     MOVE CARD-NUMBER-CHAR (W-SCAN-INDEX) TO W-DIGIT-CHAR.
004000
004100     IF W-DIGIT-CHAR IS DIGIT-1-THRU-9
004200        COMPUTE OUT-CARD-NUMBER =
004300                (OUT-CARD-NUMBER * 10) + W-DIGIT-VALUE.
004400
004500 1110-SCAN-ONE-CHARACTER-EXIT.
004600     EXIT.
