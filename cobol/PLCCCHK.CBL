000100*PLCCCHK.CBL
000200*-----------------------------------------------------------------
000300*    Luhn (mod-10) checksum, run only for vendors that carry a
000400*    check digit.  Walks the number from the ones digit leftward,
000500*    stopping the moment nothing is left - a 13-digit VISA number
000600*    never touches positions 13 through 15, it just runs out
000700*    first.  Check-digit theory: every second digit counting from
000800*    the rightmost (position 0, 2, 4, ...) is doubled; if the
000900*    double runs over 9 its two digits are added together, which
001000*    is the same arithmetic as subtracting 9 (18 becomes 1+8=9,
001100*    which is 18-9).  All digits, doubled or not, are summed; the
001200*    number is valid only if that sum divides evenly by 10.
001300*-----------------------------------------------------------------
001400*    03/30/09  DCP  SPLIT THE OLD ONE-SHOT SCRATCH FIELDS OUT TO
001500*    03/30/09  DCP  77-LEVEL ITEMS IN WSCCWORK.CBL (CCV-1142); NO
001600*    03/30/09  DCP  CHANGE TO THE CHECKSUM LOGIC ITSELF.
001700*-----------------------------------------------------------------
001800
001900 1400-COMPUTE-LUHN-CHECKSUM.
002000*    Prime the walk: copy the cleaned number into the working
002100*    field 1410-LUHN-ONE-DIGIT will chew through, and zero the
002200*    running total and the position counter.
002300
002400     MOVE OUT-CARD-NUMBER    TO W-LUHN-WORK-NUMBER.
002500     MOVE 0                  TO W-LUHN-CHECKSUM.
002600     MOVE 0                  TO W-LUHN-POSITION.
002700
002800*    Positions run 0 through 15 (16 possible digits in the 9(16)
002900*    field), but most numbers are 13-16 digits, so the OR
003000*    condition below almost always ends the walk first, as soon
003100*    as the working field divides down to zero.
003200
003300     PERFORM 1410-LUHN-ONE-DIGIT
003400             VARYING W-LUHN-POSITION FROM 0 BY 1
003500             UNTIL W-LUHN-POSITION > 15
003600                OR W-LUHN-WORK-NUMBER = 0.
003700
003800*    The checksum test: a mod-10 sum of zero is a pass, anything
003900*    else is a fail.  DIVIDE ... REMAINDER stands in for an
004000*    intrinsic FUNCTION MOD, which this shop's compiler does not
004100*    offer.
004200
004300     DIVIDE W-LUHN-CHECKSUM BY 10
004400            GIVING W-LUHN-QUOTIENT
004500            REMAINDER W-LUHN-REMAINDER.
004600
004700     IF W-LUHN-REMAINDER = 0
004800        MOVE "Y" TO W-LUHN-PASSED
004900     ELSE
005000        MOVE "N" TO W-LUHN-PASSED.
005100
005200 1400-COMPUTE-LUHN-CHECKSUM-EXIT.
005300     EXIT.
005400
005500*-----------------------------------------------------------------
005600*    Peel one digit off the right end of W-LUHN-WORK-NUMBER, fold
005700*    it into the running checksum (doubling it first on every
005800*    other position), and leave the work number one digit
005900*    shorter for the next call.  Called once per PERFORM VARYING
006000*    step above; W-LUHN-POSITION tells it whether this is an
006100*    odd or even position counting from the ones digit.
006200*-----------------------------------------------------------------
006300
006400 1410-LUHN-ONE-DIGIT.
006500*    Split off the rightmost digit of the work number.  The
006600*    GIVING result becomes the new, shorter work number; the
006700*    REMAINDER is the digit just removed.
006800
006900     DIVIDE W-LUHN-WORK-NUMBER BY 10
007000            GIVING W-LUHN-QUOTIENT
007100            REMAINDER W-LUHN-DIGIT.
007200     MOVE W-LUHN-QUOTIENT TO W-LUHN-WORK-NUMBER.
007300
007400*    Even position (remainder 0 on DIVIDE BY 2) means this digit
007500*    passes straight through; odd position means it gets doubled
007600*    first, per the Luhn rule above.
007700
007800     DIVIDE W-LUHN-POSITION BY 2
007900            GIVING W-LUHN-QUOTIENT
008000            REMAINDER W-LUHN-POS-REM.
008100
008200     IF W-LUHN-POS-REM = 0
008300        ADD W-LUHN-DIGIT TO W-LUHN-CHECKSUM
008400     ELSE
008500        COMPUTE W-LUHN-DOUBLED = W-LUHN-DIGIT * 2
008600        IF W-LUHN-DOUBLED > 9
008700           SUBTRACT 9 FROM W-LUHN-DOUBLED.
008800
008900*    Second IF needed here on purpose - the ELSE branch above
009000*    ends with a period-terminated nested IF, so the ADD below
009100*    cannot simply follow it as a third leg of the same sentence
009200*    without being read as part of the SUBTRACT's scope.
009300
009400     IF W-LUHN-POS-REM NOT = 0
009500        ADD W-LUHN-DOUBLED TO W-LUHN-CHECKSUM.
009600
009700 1410-LUHN-ONE-DIGIT-EXIT.
009800     EXIT.
