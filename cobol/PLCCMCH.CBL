000100*PLCCMCH.CBL
000200*-----------------------------------------------------------------
000300*    Classify one cleaned card number against the numbering-plan
000400*    table (WSVENTAB.CBL) and pick up its name/flags from VENDOR-
000500*    TABLE. COPY'd into VALIDATE-CREDIT-CARDS.
000600*-----------------------------------------------------------------
000700*    Below 13 digits  -> NOT-ENOUGH.  Above the 16-digit ceiling
000800*    that this field can even hold -> TOO-MANY (kept for fidelity
000900*    with the numbering-plan document, though a PIC 9(16) field
001000*    cannot actually exceed that ceiling - same as the DUMMY row
001100*    in VENDOR-TABLE, it is dead code we carry forward on
001200*    purpose).          -  LF 1983
001300*-----------------------------------------------------------------
001400*    03/30/09  DCP  RENAMED SCRATCH/INDEX FIELDS TO THE SHOP'S W-
001500*    03/30/09  DCP  PREFIX, MOVED W-LAST-HIT-INDEX TO 77-LEVEL IN
001600*    03/30/09  DCP  WSVENTAB.CBL (CCV-1142).  SCAN UNCHANGED.
001700*-----------------------------------------------------------------
001800
001900*    Guard the two edges of the field before ever touching the
002000*    range table - a number that is too short or too long gets
002100*    its error code set immediately and the paragraph exits
002200*    without doing a single table compare.
002300
002400 1200-MATCH-VENDOR-CODE.
002500
002600     IF OUT-CARD-NUMBER < 1000000000000
002700        MOVE "NOT-ENOUGH" TO OUT-VENDOR-CODE
002800        GO TO 1200-MATCH-VENDOR-CODE-EXIT.
002900
003000     IF OUT-CARD-NUMBER > 9999999999999999
003100        MOVE "TOO-MANY  " TO OUT-VENDOR-CODE
003200        GO TO 1200-MATCH-VENDOR-CODE-EXIT.
003300
003400     MOVE "N" TO W-FOUND-RANGE.
003500
003600*    11/14/90 RTW - check last hit before scanning the whole
003700*    table; a batch run is almost always sorted by card stock
003800*    batch, so consecutive cards tend to land in the same range
003900*    and this cache saves the full 14-entry scan most of the time.
004000*    W-LAST-HIT-INDEX stays zero (and this IF is skipped outright)
004100*    until the very first successful range match of the run.
004200
004300     IF W-LAST-HIT-INDEX > 0
004400        IF OUT-CARD-NUMBER >= RANGE-LOW (W-LAST-HIT-INDEX) AND
004500           OUT-CARD-NUMBER <= RANGE-HIGH (W-LAST-HIT-INDEX)
004600           MOVE RANGE-VENDOR-CODE (W-LAST-HIT-INDEX)
004700                TO OUT-VENDOR-CODE
004800           MOVE "Y" TO W-FOUND-RANGE.
004900
005000*    Cache miss (or first card of the run) falls through to the
005100*    full linear scan below, one table row at a time until a
005200*    match is found or all 14 rows have been tried.
005300
005400     IF NOT RANGE-WAS-FOUND
005500        PERFORM 1210-SCAN-ONE-RANGE
005600                VARYING RANGE-IDX FROM 1 BY 1
005700                UNTIL RANGE-IDX > 14 OR RANGE-WAS-FOUND.
005800
005900*    Ran every row and still nothing - the number does not belong
006000*    to any vendor this shop recognizes.
006100
006200     IF NOT RANGE-WAS-FOUND
006300        MOVE "UNKNOWN   " TO OUT-VENDOR-CODE.
006400
006500 1200-MATCH-VENDOR-CODE-EXIT.
006600     EXIT.
006700
006800*-----------------------------------------------------------------
006900*    Full 14-entry table scan, only reached when the last-hit
007000*    cache above misses.  SET (not MOVE) updates the index-name
007100*    so the next card gets a shot at the cache too.
007200*-----------------------------------------------------------------
007300
007400 1210-SCAN-ONE-RANGE.
007500
007600     IF OUT-CARD-NUMBER >= RANGE-LOW (RANGE-IDX) AND
007700        OUT-CARD-NUMBER <= RANGE-HIGH (RANGE-IDX)
007800        MOVE RANGE-VENDOR-CODE (RANGE-IDX) TO OUT-VENDOR-CODE
007900        SET W-LAST-HIT-INDEX TO RANGE-IDX
008000        MOVE "Y" TO W-FOUND-RANGE.
008100
008200 1210-SCAN-ONE-RANGE-EXIT.
008300     EXIT.
008400
008500*-----------------------------------------------------------------
008600*    Pick up VENDOR-NAME / VENDOR-HAS-CHECKDIGIT / VENDOR-IS-ERROR
008700*    for the code MATCH-VENDOR-CODE just set.  VENDOR-IDX is left
008800*    pointing at the found VENDOR-TABLE row for 1300-DETERMINE-
008900*    VALIDITY to use.
009000*-----------------------------------------------------------------
009100
009200 1220-LOOKUP-VENDOR-ENTRY.
009300
009400     MOVE "N" TO W-FOUND-VENDOR.
009500
009600     PERFORM 1230-SCAN-ONE-VENDOR
009700             VARYING VENDOR-IDX FROM 1 BY 1
009800             UNTIL VENDOR-IDX > 11 OR VENDOR-WAS-FOUND.
009900
010000*    A code that fell through the range scan as UNKNOWN, NOT-
010100*    ENOUGH or TOO-MANY still finds its matching error row here -
010200*    every one of those codes is also a VENDOR-TABLE entry - so
010300*    the blank-name ELSE branch below is only a safety net.
010400
010500     IF VENDOR-WAS-FOUND
010600        MOVE VENDOR-NAME (VENDOR-IDX) TO OUT-VENDOR-NAME
010700     ELSE
010800        MOVE SPACES TO OUT-VENDOR-NAME.
010900
011000 1220-LOOKUP-VENDOR-ENTRY-EXIT.
011100     EXIT.
011200
011300*-----------------------------------------------------------------
011400*    VENDOR-TABLE only has 11 rows, so unlike the range table
011500*    above this one is a straight linear scan every time - not
011600*    worth a cache.
011700*-----------------------------------------------------------------
011800
011900 1230-SCAN-ONE-VENDOR.
012000
012100     IF VENDOR-CODE (VENDOR-IDX) = OUT-VENDOR-CODE
012200        MOVE "Y" TO W-FOUND-VENDOR.
012300
012400 1230-SCAN-ONE-VENDOR-EXIT.
012500     EXIT.
