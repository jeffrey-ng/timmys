000100*PLCCFMT.CBL
000200*-----------------------------------------------------------------
000300*    Build the grouped-with-spaces display form of the card
000400*    number. Only lengths 12 through 17 get grouped; anything else
000500*    (0-11 or a wrapped 18+ that overran the 9(16) field) is
000600*    passed through as the plain digit string.  Grouping widths
000700*    below were taken straight off the numbering-plan document's
000800*    own sample card faces, not invented here - do not "even them
000900*    out" to a single 4-4-4-4 pattern, several of the vendors
001000*    print differently.
001100*-----------------------------------------------------------------
001200*    03/30/09  DCP  NO LOGIC CHANGE, ONLY RENAMED THE SCRATCH
001300*    03/30/09  DCP  FIELDS BELOW TO THE SHOP'S W- PREFIX AND MOVED
001400*    03/30/09  DCP  THEM TO 77-LEVEL IN WSCCWORK.CBL (CCV-1142).
001500*-----------------------------------------------------------------
001600
001700 1500-BUILD-PRETTY-NUMBER.
001800*    Edit the number through a zero-suppressed picture so we can
001900*    count how many significant digits it actually has - this
002000*    field holds everything from an 11-digit NOT-ENOUGH reject up
002100*    to a full 16-digit card, and the grouping pattern depends on
002200*    which length we actually got.
002300
002400     MOVE OUT-CARD-NUMBER TO W-PRETTY-EDIT.
002500     MOVE SPACES          TO W-PRETTY-DIGITS.
002600     MOVE SPACES          TO OUT-PRETTY-NUMBER.
002700
002800*    TALLYING FOR LEADING SPACE counts the blanks the zero-
002900*    suppression left in front of the first significant digit;
003000*    subtracting that count from the field's 16-digit width gives
003100*    us the true digit length without an intrinsic FUNCTION.
003200
003300     INSPECT W-PRETTY-EDIT TALLYING W-LEADING-SPACES
003400             FOR LEADING SPACE.
003500
003600     COMPUTE W-DIGIT-LENGTH = 16 - W-LEADING-SPACES.
003700
003800*    Reference modification pulls just the significant digits back
003900*    out, left-justified, so the STRING statements below can slice
004000*    them by fixed offsets instead of hunting for where the number
004100*    starts.
004200
004300     MOVE W-PRETTY-EDIT (W-LEADING-SPACES + 1 : W-DIGIT-LENGTH)
004400          TO W-PRETTY-DIGITS.
004500
004600*    One WHEN per valid length, 12 through 17 - each STRING lays
004700*    the digits back down with a single blank between groups,
004800*    widths matching the card face for that length/vendor.  WHEN
004900*    OTHER (anything outside 12-17) ships the ungrouped digit
005000*    string as-is; there is no length where that happens in
005100*    practice since MATCH-VENDOR-CODE already screens NOT-ENOUGH
005200*    and TOO-MANY before this paragraph is ever reached, but the
005300*    branch is kept for safety per the numbering-plan document.
005400
005500     EVALUATE W-DIGIT-LENGTH
005600*        12 digits - old-style 13-digit VISA minus the one check
005700*        digit already consumed going into this count.
005800        WHEN 12
005900           STRING W-PRETTY-DIGITS (1:3) " "
006000                  W-PRETTY-DIGITS (4:3) " "
006100                  W-PRETTY-DIGITS (7:3) " "
006200                  W-PRETTY-DIGITS (10:3)
006300                  DELIMITED BY SIZE INTO OUT-PRETTY-NUMBER
006400*        13 digits - DINERS/CARTE BLANCHE card face grouping.
006500        WHEN 13
006600           STRING W-PRETTY-DIGITS (1:4) " "
006700                  W-PRETTY-DIGITS (5:3) " "
006800                  W-PRETTY-DIGITS (8:3) " "
006900                  W-PRETTY-DIGITS (11:3)
007000                  DELIMITED BY SIZE INTO OUT-PRETTY-NUMBER
007100*        14 digits - JCB/ENROUTE card face grouping.
007200        WHEN 14
007300           STRING W-PRETTY-DIGITS (1:2) " "
007400                  W-PRETTY-DIGITS (3:4) " "
007500                  W-PRETTY-DIGITS (7:4) " "
007600                  W-PRETTY-DIGITS (11:4)
007700                  DELIMITED BY SIZE INTO OUT-PRETTY-NUMBER
007800*        15 digits - AMEX card face grouping (4-6-5).
007900        WHEN 15
008000           STRING W-PRETTY-DIGITS (1:3) " "
008100                  W-PRETTY-DIGITS (4:4) " "
008200                  W-PRETTY-DIGITS (8:4) " "
008300                  W-PRETTY-DIGITS (12:4)
008400                  DELIMITED BY SIZE INTO OUT-PRETTY-NUMBER
008500*        16 digits - the common VISA/MASTERCARD/DISCOVER 4-4-4-4.
008600        WHEN 16
008700           STRING W-PRETTY-DIGITS (1:4) " "
008800                  W-PRETTY-DIGITS (5:4) " "
008900                  W-PRETTY-DIGITS (9:4) " "
009000                  W-PRETTY-DIGITS (13:4)
009100                  DELIMITED BY SIZE INTO OUT-PRETTY-NUMBER
009200*        17 digits - newer JCB card face grouping (1-4-4-4-4).
009300        WHEN 17
009400           STRING W-PRETTY-DIGITS (1:1) " "
009500                  W-PRETTY-DIGITS (2:4) " "
009600                  W-PRETTY-DIGITS (6:4) " "
009700                  W-PRETTY-DIGITS (10:4) " "
009800                  W-PRETTY-DIGITS (14:4)
009900                  DELIMITED BY SIZE INTO OUT-PRETTY-NUMBER
010000*        Anything else - pass the digit string through ungrouped.
010100        WHEN OTHER
010200           MOVE W-PRETTY-DIGITS TO OUT-PRETTY-NUMBER
010300     END-EVALUATE.
010400
010500 1500-BUILD-PRETTY-NUMBER-EXIT.
010600     EXIT.
